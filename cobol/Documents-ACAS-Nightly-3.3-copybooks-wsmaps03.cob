000100*******************************************                               
000110*                                          *                              
000120*  Calling Area For MAPS04 - Date         *                               
000130*     Validate/Convert/Age/Add-Months     *                               
000140*     Copied Into MAPS04's Own Linkage    *                               
000150*     Section AND Into Every Caller's     *                               
000160*     Working-Storage, So Both Sides      *                               
000170*     Always Agree On The Layout.         *                               
000180*     (Named Mapa03-WS For Historical     *                               
000190*     Reasons - Carried Over From The     *                               
000200*     Old MAPS03 Routine MAPS04 Itself    *                               
000210*     Replaced Back In The Early 80's.)   *                               
000220*******************************************                               
000230*                                                                         
000240* 31/10/1982 vbc - Created alongside MAPS04 itself.                       
000250* 17/09/1991 vbc - M04-Function/Age/Add-Months fields                     
000260-                 added for the new LN module - see                       
000270-                 MAPS04's own change log for detail.                     
000280*                                                                         
000290 01  MAPA03-WS.                                                           
000300     03  M04-FUNCTION           PIC X(01).                                
000310         88  M04-FN-AGE-YEARS       VALUE "A".                            
000320         88  M04-FN-ADD-MONTHS      VALUE "M".                            
000330     03  A-DATE                 PIC X(10).                                
000340     03  FILLER  REDEFINES  A-DATE.                                       
000350         05  A-DAYS             PIC 99.                                   
000360         05  FILLER             PIC X.                                    
000370         05  A-MONTH            PIC 99.                                   
000380         05  FILLER             PIC X.                                    
000390         05  A-CCYY             PIC 9(4).                                 
000400         05  FILLER REDEFINES A-CCYY.                                     
000410             07  A-CC           PIC 99.                                   
000420             07  A-YEAR         PIC 99.                                   
000430     03  A-BIN                  PIC S9(8) COMP.                           
000440     03  M04-BASE-DATE          PIC 9(8).                                 
000450     03  M04-BASE-DATE-X REDEFINES M04-BASE-DATE.                         
000460         05  M04-BASE-CCYY      PIC 9(4).                                 
000470         05  M04-BASE-MM        PIC 99.                                   
000480         05  M04-BASE-DD        PIC 99.                                   
000490     03  M04-AS-OF-DATE         PIC 9(8).                                 
000500     03  M04-AS-OF-DATE-X REDEFINES M04-AS-OF-DATE.                       
000510         05  M04-ASOF-CCYY      PIC 9(4).                                 
000520         05  M04-ASOF-MM        PIC 99.                                   
000530         05  M04-ASOF-DD        PIC 99.                                   
000540     03  M04-AGE-YEARS          PIC 9(3) COMP.                            
000550     03  M04-MONTHS-TO-ADD      PIC 9(3) COMP.                            
000560     03  M04-RESULT-DATE        PIC 9(8).                                 
000570     03  M04-RESULT-DATE-X REDEFINES M04-RESULT-DATE.                     
000580         05  M04-RSLT-CCYY      PIC 9(4).                                 
000590         05  M04-RSLT-MM        PIC 99.                                   
000600         05  M04-RSLT-DD        PIC 99.                                   
000610     03  FILLER                 PIC X(04).                                
000620*                                                                         
