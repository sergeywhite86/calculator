000100*****************************************************                     
000110*                                                   *                     
000120*   Shared Environment Division Entries             *                     
000130*      Source-Computer / Object-Computer /          *                     
000140*      Special-Names block common to all LN,        *                     
000150*      PY and other ACAS suite programs.            *                     
000160*                                                   *                     
000170*****************************************************                     
000180*                                                                         
000190* 14/03/1988 vbc - Created for use across all modules so                  
000200*                  a single point of change exists for                    
000210*                  printer channel and switch assignments.                
000220* 09/11/1991 vbc - Added UPSI-0 for the "test data" switch                
000230*                  now used by the Payroll build and by the               
000240*                  new Loan Calculator module (LN).                       
000250* 21/02/1999 vbc - Y2K readiness pass - no date literals in               
000260*                  this copybook, nothing to change, entry                
000270*                  left here for the audit trail.                         
000280*                                                                         
000290 CONFIGURATION SECTION.                                                   
000300 SOURCE-COMPUTER.    IBM-PC-AT.                                           
000310 OBJECT-COMPUTER.    IBM-PC-AT.                                           
000320 SPECIAL-NAMES.                                                           
000330     C01                  IS TOP-OF-FORM                                  
000340     CLASS ALPHA-CLASS    IS "A" THRU "Z"                                 
000350     CLASS NUMERIC-CLASS  IS "0" THRU "9"                                 
000360     UPSI-0               ON  STATUS IS SW-TEST-DATA-ON                   
000370                           OFF STATUS IS SW-TEST-DATA-OFF.                
000380*                                                                         
