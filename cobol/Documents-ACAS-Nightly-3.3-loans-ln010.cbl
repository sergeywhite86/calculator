000100*****************************************************                     
000110*                                                   *                     
000120*     Credit Scoring / Refusal Engine - LN010      *                      
000130*     Reads one scoring request, validates it,     *                      
000140*     applies the 6 refusal tests, and for those    *                     
000150*     that pass builds the rate, amount, payment,   *                     
000160*     full cost of credit and the month-by-month    *                     
000170*     payment schedule.                             *                     
000180*                                                   *                     
000190*****************************************************                     
000200 IDENTIFICATION DIVISION.                                                 
000210 PROGRAM-ID.    LN010.                                                    
000220 AUTHOR.        R A FRANCIS.                                              
000230 INSTALLATION.  APPLEWOOD COMPUTERS.                                      
000240 DATE-WRITTEN.  11/06/1991.                                               
000250 DATE-COMPILED.                                                           
000260 SECURITY.      APPLEWOOD COMPUTERS - ACAS SUITE -                        
000270-              FOR LICENSED USE ONLY.                                     
000280*                                                                         
000290* Remarks.  Credit Scoring / Refusal Engine.  One full                    
000300*           application in, at most one CREDIT record                     
000310*           (header + payment schedule) out - refused                     
000320*           or invalid applications write nothing, as                     
000330*           directed by the Credit Committee, so the                      
000340*           branch can re-key and resubmit same day.                      
000350*                                                                         
000360*           Called modules: MAPS04 (age, roll-forward                     
000370*           date), MAPS05 (annuity payment).                              
000380*                                                                         
000390* Files used:                                                             
000400*           LNSCRIN   - Scoring Data, in.                                 
000410*           LNCRDOUT  - Credit (header + schedule), out.                  
000420*           LNPARAM1  - Rate/discount parameters, RRN 1.                  
000430*                                                                         
000440* Change log.                                                             
000450* ===========                                                             
000460* 11/06/91 raf  - Written, Credit Committee ref LN/91/019.                
000470* 02/10/91 vbc  - BB020/CC010 AGE work switched over to                   
000480-                the new MAPS04 Age entry rather than a                   
000490-                home-grown calculation - one date routine                
000500-                for the whole shop, per V Coen's review.                 
000510* 25/11/91 vbc  - DD010 schedule build re-checked against                 
000520-                the Check Register OCCURS table pattern,                 
000530-                RRN handling tidied in AA010.                            
000540* 19/01/92 raf  - BB010 name-length test fixed - was                      
000550-                accepting a 1 character surname.                         
000560* 08/02/92 raf  - CC020/CC030 order swapped - financed                    
000570-                amount must be known before the payment                  
000580-                is computed, previous build called MAPS05                
000590-                with the un-insured amount by mistake.                   
000600* 23/02/99 vbc  - Y2K readiness pass.  ACCEPT FROM DATE                   
000610-                returns a 2 digit year only - ZZ090 added                
000620-                to window it to a full century (00-49 =                  
000630-                20xx, 50-99 = 19xx) before any comparison                
000640-                or age arithmetic is done.  All BIRTHDATE/               
000650-                PASSPORT dates on file already carry a                   
000660-                full 4 digit CCYY so need no change.                     
000670* 14/03/01 vbc  - Comment tidy only, no logic change.                     
000680*                                                                         
000690 ENVIRONMENT DIVISION.                                                    
000700 COPY "envdiv.cob".                                                       
000710 INPUT-OUTPUT SECTION.                                                    
000720 FILE-CONTROL.                                                            
000730     SELECT LN-SCORING-FILE  ASSIGN TO "LNSCRIN"                          
000740         ORGANIZATION LINE SEQUENTIAL                                     
000750         FILE STATUS WS-SCR-STATUS.                                       
000760     SELECT LN-CREDIT-FILE   ASSIGN TO "LNCRDOUT"                         
000770         ORGANIZATION LINE SEQUENTIAL                                     
000780         FILE STATUS WS-CRD-STATUS.                                       
000790     SELECT LN-PARAM1-FILE   ASSIGN TO "LNPARAM1"                         
000800         ORGANIZATION RELATIVE                                            
000810         ACCESS MODE RANDOM                                               
000820         RELATIVE KEY WS-PARAM-RRN                                        
000830         FILE STATUS WS-PARAM-STATUS.                                     
000840*                                                                         
000850 DATA DIVISION.                                                           
000860 FILE SECTION.                                                            
000870*                                                                         
000880 FD  LN-SCORING-FILE.                                                     
000890 COPY "wslnscr.cob".                                                      
000900*                                                                         
000910 FD  LN-CREDIT-FILE.                                                      
000920 COPY "wslncrd.cob".                                                      
000930*                                                                         
000940 FD  LN-PARAM1-FILE.                                                      
000950 COPY "wslnprm.cob".                                                      
000960*                                                                         
000970 WORKING-STORAGE SECTION.                                                 
000980*                                                                         
000990 77  WS-SCR-STATUS               PIC XX.                                  
001000 77  WS-CRD-STATUS               PIC XX.                                  
001010 77  WS-PARAM-STATUS             PIC XX.                                  
001020 77  WS-PARAM-RRN                PIC 9(3) COMP.                           
001030 77  WS-EOF-SWITCH                PIC 9   COMP.                           
001040     88  WS-END-OF-REQUESTS          VALUE 1.                             
001050 77  WS-VALID-SWITCH               PIC 9  COMP.                           
001060 77  WS-REFUSE-SWITCH              PIC 9  COMP.                           
001070 77  WS-NAME-LEN                   PIC 99 COMP.                           
001080 77  WS-MONTH-SUB                  PIC 9(3) COMP.                         
001090*                                                                         
001100* Run date, windowed to a full century - see Y2K entry                    
001110* in the change log above, fix dated 23/02/99.                            
001120*                                                                         
001130 01  WS-RUN-DATE-AREA.                                                    
001140     03  WS-RUN-YYMMDD           PIC 9(6).                                
001150     03  WS-RUN-DATE-X REDEFINES WS-RUN-YYMMDD.                           
001160         05  WS-RUN-YY           PIC 99.                                  
001170         05  WS-RUN-MM           PIC 99.                                  
001180         05  WS-RUN-DD           PIC 99.                                  
001190     03  WS-TODAY-CCYYMMDD       PIC 9(8).                                
001200     03  WS-TODAY-X REDEFINES WS-TODAY-CCYYMMDD.                          
001210         05  WS-TODAY-CCYY.                                               
001220             07  WS-TODAY-CC     PIC 99.                                  
001230             07  WS-TODAY-YY     PIC 99.                                  
001240         05  WS-TODAY-MM         PIC 99.                                  
001250         05  WS-TODAY-DD         PIC 99.                                  
001260     03  FILLER                  PIC X(04).                               
001270*                                                                         
001280* Name-length work area, shared by the three name edits                   
001290* in BB010 - see ZZ050-Trim-Name-Length.                                  
001300*                                                                         
001310 01  WS-NAME-WORK-AREA.                                                   
001320     03  WS-NAME-AREA            PIC X(30).                               
001330     03  FILLER                  PIC X(02).                               
001340*                                                                         
001350 77  WS-APPLICANT-AGE            PIC 9(3) COMP.                           
001360*                                                                         
001370* Scoring-Engine work fields - rate, financed amount,                     
001380* payment and full cost of credit, built by CC010-CC040.                  
001390*                                                                         
001400 01  WS-SCORE-RESULTS.                                                    
001410     03  WS-SCR-RATE             PIC S9(3)V99.                            
001420     03  WS-SCR-AMOUNT           PIC 9(9)V99.                             
001430     03  WS-SCR-PAYMENT          PIC 9(9)V99.                             
001440     03  WS-SCR-PSK              PIC 9(9)V99.                             
001450     03  FILLER                  PIC X(04).                               
001460*                                                                         
001470* Schedule build work fields - running balance carried                    
001480* row to row, same idea as a control total, see the                       
001490* BATCH FLOW note for this program.                                       
001500*                                                                         
001510 01  WS-SCHEDULE-WORK.                                                    
001520     03  WS-REMAINING-DEBT       PIC 9(9)V99.                             
001530     03  WS-INTEREST-PAY         PIC 9(9)V99.                             
001540     03  WS-DEBT-PAY             PIC 9(9)V99.                             
001550     03  WS-PAY-DATE             PIC 9(8).                                
001560     03  FILLER                  PIC X(04).                               
001570*                                                                         
001580* Calling area for MAPS04, same copybook MAPS04 itself                    
001590* holds in its own Linkage Section - see wsmaps03.cob.                    
001600*                                                                         
001610 COPY "wsmaps03.cob".                                                     
001620*                                                                         
001630* Calling area for MAPS05, same copybook MAPS05 itself                    
001640* holds in its own Linkage Section - see wsmaps05.cob.                    
001650*                                                                         
001660 COPY "wsmaps05.cob".                                                     
001670*                                                                         
001680 PROCEDURE DIVISION.                                                      
001690*                                                                         
001700 AA000-MAINLINE.                                                          
001710     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.                           
001720     PERFORM  AA020-PROCESS-SCORING THRU AA020-EXIT                       
001730              UNTIL WS-END-OF-REQUESTS.                                   
001740     PERFORM  AA090-CLOSE-FILES THRU AA090-EXIT.                          
001750     STOP     RUN.                                                        
001760*                                                                         
001770**************************                                                
001780*  Open Files / Params   *                                                
001790**************************                                                
001800*                                                                         
001810 AA010-OPEN-FILES.                                                        
001820     MOVE     ZERO TO WS-EOF-SWITCH.                                      
001830     ACCEPT   WS-RUN-YYMMDD FROM DATE.                                    
001840     PERFORM  ZZ090-WINDOW-CENTURY THRU ZZ090-EXIT.                       
001850     MOVE     1 TO WS-PARAM-RRN.                                          
001860     OPEN     INPUT LN-PARAM1-FILE.                                       
001870     READ     LN-PARAM1-FILE                                              
001880              INVALID KEY                                                 
001890              DISPLAY "LN101 PARAMETER RECORD MISSING".                   
001900     CLOSE    LN-PARAM1-FILE.                                             
001910     OPEN     INPUT  LN-SCORING-FILE.                                     
001920     OPEN     OUTPUT LN-CREDIT-FILE.                                      
001930     PERFORM  ZZ010-READ-SCORING THRU ZZ010-EXIT.                         
001940 AA010-EXIT.                                                              
001950     EXIT.                                                                
001960*                                                                         
001970 AA090-CLOSE-FILES.                                                       
001980     CLOSE    LN-SCORING-FILE.                                            
001990     CLOSE    LN-CREDIT-FILE.                                             
002000 AA090-EXIT.                                                              
002010     EXIT.                                                                
002020*                                                                         
002030**************************                                                
002040*  One Application       *                                                
002050**************************                                                
002060*                                                                         
002070 AA020-PROCESS-SCORING.                                                   
002080     MOVE     ZERO TO WS-REFUSE-SWITCH.                                   
002090     PERFORM  BB010-VALIDATE-REQUEST THRU BB010-EXIT.                     
002100     IF       WS-VALID-SWITCH = 1                                         
002110              PERFORM BB020-EVALUATE-REFUSAL THRU                         
002120                      BB020-EXIT                                          
002130              IF WS-REFUSE-SWITCH = 0                                     
002140                 PERFORM CC010-COMPUTE-SCORING-RATE                       
002150                         THRU CC010-EXIT                                  
002160                 PERFORM CC020-COMPUTE-FIN-AMOUNT                         
002170                         THRU CC020-EXIT                                  
002180                 PERFORM CC030-COMPUTE-PAYMENT                            
002190                         THRU CC030-EXIT                                  
002200                 PERFORM CC040-COMPUTE-PSK                                
002210                         THRU CC040-EXIT                                  
002220                 PERFORM DD010-BUILD-SCHEDULE                             
002230                         THRU DD010-EXIT                                  
002240                 PERFORM DD020-WRITE-CREDIT                               
002250                         THRU DD020-EXIT.                                 
002260     PERFORM  ZZ010-READ-SCORING THRU ZZ010-EXIT.                         
002270 AA020-EXIT.                                                              
002280     EXIT.                                                                
002290*                                                                         
002300**************************                                                
002310*  Input Validation      *                                                
002320*  (INVALID -> no write, *                                                
002330*   stop this request)   *                                                
002340**************************                                                
002350*                                                                         
002360 BB010-VALIDATE-REQUEST.                                                  
002370     MOVE     1 TO WS-VALID-SWITCH.                                       
002380     IF       LN-SCR-AMOUNT < 10000.00                                    
002390              MOVE 0 TO WS-VALID-SWITCH                                   
002400              GO TO BB010-EXIT.                                           
002410     IF       LN-SCR-TERM < 6                                             
002420              MOVE 0 TO WS-VALID-SWITCH                                   
002430              GO TO BB010-EXIT.                                           
002440     MOVE     LN-SCR-FIRST-NAME TO WS-NAME-AREA.                          
002450     PERFORM  ZZ050-TRIM-NAME-LENGTH THRU ZZ050-EXIT.                     
002460     IF       WS-NAME-LEN < 2                                             
002470              MOVE 0 TO WS-VALID-SWITCH                                   
002480              GO TO BB010-EXIT.                                           
002490     MOVE     LN-SCR-LAST-NAME TO WS-NAME-AREA.                           
002500     PERFORM  ZZ050-TRIM-NAME-LENGTH THRU ZZ050-EXIT.                     
002510     IF       WS-NAME-LEN < 2                                             
002520              MOVE 0 TO WS-VALID-SWITCH                                   
002530              GO TO BB010-EXIT.                                           
002540     IF       LN-SCR-MIDDLE-NAME NOT = SPACES                             
002550              MOVE LN-SCR-MIDDLE-NAME TO WS-NAME-AREA                     
002560              PERFORM ZZ050-TRIM-NAME-LENGTH THRU                         
002570                      ZZ050-EXIT                                          
002580              IF WS-NAME-LEN < 2                                          
002590                 MOVE 0 TO WS-VALID-SWITCH                                
002600                 GO TO BB010-EXIT.                                        
002610     IF       LN-SCR-BIRTHDATE NOT NUMERIC OR                             
002620              LN-SCR-BIRTHDATE = ZERO                                     
002630              MOVE 0 TO WS-VALID-SWITCH                                   
002640              GO TO BB010-EXIT.                                           
002650     IF       LN-SCR-BIRTHDATE > WS-TODAY-CCYYMMDD                        
002660              MOVE 0 TO WS-VALID-SWITCH                                   
002670              GO TO BB010-EXIT.                                           
002680     IF       LN-SCR-PASSPORT-SERIES NOT NUMERIC                          
002690              MOVE 0 TO WS-VALID-SWITCH                                   
002700              GO TO BB010-EXIT.                                           
002710     IF       LN-SCR-PASSPORT-NUMBER NOT NUMERIC                          
002720              MOVE 0 TO WS-VALID-SWITCH                                   
002730              GO TO BB010-EXIT.                                           
002740 BB010-EXIT.                                                              
002750     EXIT.                                                                
002760*                                                                         
002770**************************                                                
002780*  6 Refusal Conditions  *                                                
002790*  In Spec Order, First  *                                                
002800*  Match Refuses         *                                                
002810**************************                                                
002820*                                                                         
002830 BB020-EVALUATE-REFUSAL.                                                  
002840     MOVE     LN-SCR-BIRTHDATE TO M04-BASE-DATE.                          
002850     MOVE     WS-TODAY-CCYYMMDD TO M04-AS-OF-DATE.                        
002860     MOVE     "A" TO M04-FUNCTION.                                        
002870     CALL     "MAPS04" USING MAPA03-WS.                                   
002880     MOVE     M04-AGE-YEARS TO WS-APPLICANT-AGE.                          
002890*                                                                         
002900     IF       LN-SCR-EMPL-UNEMPLOYED                                      
002910              MOVE 1 TO WS-REFUSE-SWITCH                                  
002920              GO TO BB020-EXIT.                                           
002930     IF       LN-SCR-AMOUNT > LN-SCR-SALARY * 24                          
002940              MOVE 1 TO WS-REFUSE-SWITCH                                  
002950              GO TO BB020-EXIT.                                           
002960     IF       WS-APPLICANT-AGE < 20 OR > 65                               
002970              MOVE 1 TO WS-REFUSE-SWITCH                                  
002980              GO TO BB020-EXIT.                                           
002990     IF       LN-SCR-GENDER-NON-BINARY                                    
003000              MOVE 1 TO WS-REFUSE-SWITCH                                  
003010              GO TO BB020-EXIT.                                           
003020     IF       LN-SCR-WORK-EXP-TOTAL < 18                                  
003030              MOVE 1 TO WS-REFUSE-SWITCH                                  
003040              GO TO BB020-EXIT.                                           
003050     IF       LN-SCR-WORK-EXP-CURRENT < 3                                 
003060              MOVE 1 TO WS-REFUSE-SWITCH                                  
003070              GO TO BB020-EXIT.                                           
003080 BB020-EXIT.                                                              
003090     EXIT.                                                                
003100*                                                                         
003110**************************                                                
003120*  Risk-Adjusted Rate    *                                                
003130**************************                                                
003140*                                                                         
003150 CC010-COMPUTE-SCORING-RATE.                                              
003160     MOVE     LN-PR1-BASE-RATE TO WS-SCR-RATE.                            
003170     IF       LN-SCR-EMPL-SELF-EMPLOYED                                   
003180              ADD 2.0 TO WS-SCR-RATE                                      
003190     ELSE                                                                 
003200     IF       LN-SCR-EMPL-BUSINESS-OWNER                                  
003210              ADD 1.0 TO WS-SCR-RATE.                                     
003220     IF       LN-SCR-POS-MID-MANAGER                                      
003230              SUBTRACT 2.0 FROM WS-SCR-RATE                               
003240     ELSE                                                                 
003250     IF       LN-SCR-POS-TOP-MANAGER                                      
003260              SUBTRACT 3.0 FROM WS-SCR-RATE.                              
003270     IF       LN-SCR-MARITAL-MARRIED                                      
003280              SUBTRACT 3.0 FROM WS-SCR-RATE                               
003290     ELSE                                                                 
003300     IF       LN-SCR-MARITAL-DIVORCED                                     
003310              ADD 1.0 TO WS-SCR-RATE.                                     
003320     IF       LN-SCR-GENDER-FEMALE AND                                    
003330              WS-APPLICANT-AGE NOT < 32 AND                               
003340              WS-APPLICANT-AGE NOT > 60                                   
003350              SUBTRACT 3.0 FROM WS-SCR-RATE                               
003360     ELSE                                                                 
003370     IF       LN-SCR-GENDER-MALE AND                                      
003380              WS-APPLICANT-AGE NOT < 30 AND                               
003390              WS-APPLICANT-AGE NOT > 55                                   
003400              SUBTRACT 3.0 FROM WS-SCR-RATE.                              
003410     IF       LN-SCR-INSURANCE-ENABLED                                    
003420              SUBTRACT LN-PR1-INSURANCE-DISCOUNT                          
003430                      FROM WS-SCR-RATE.                                   
003440     IF       LN-SCR-IS-SALARY-CLIENT                                     
003450              SUBTRACT LN-PR1-SALARY-DISCOUNT                             
003460                      FROM WS-SCR-RATE.                                   
003470 CC010-EXIT.                                                              
003480     EXIT.                                                                
003490*                                                                         
003500**************************                                                
003510*  Financed Amount       *                                                
003520**************************                                                
003530*                                                                         
003540 CC020-COMPUTE-FIN-AMOUNT.                                                
003550     IF       LN-SCR-INSURANCE-ENABLED                                    
003560              COMPUTE WS-SCR-AMOUNT =                                     
003570                      LN-SCR-AMOUNT +                                     
003580                      LN-PR1-INSURANCE-COST                               
003590              GO TO CC020-EXIT.                                           
003600     MOVE     LN-SCR-AMOUNT TO WS-SCR-AMOUNT.                             
003610 CC020-EXIT.                                                              
003620     EXIT.                                                                
003630*                                                                         
003640**************************                                                
003650*  Monthly Payment       *                                                
003660**************************                                                
003670*                                                                         
003680 CC030-COMPUTE-PAYMENT.                                                   
003690     MOVE     WS-SCR-AMOUNT TO M05-AMOUNT.                                
003700     MOVE     LN-SCR-TERM   TO M05-TERM.                                  
003710     MOVE     WS-SCR-RATE   TO M05-RATE.                                  
003720     CALL     "MAPS05" USING MAPA05-WS.                                   
003730     MOVE     M05-MONTHLY-PAYMENT TO WS-SCR-PAYMENT.                      
003740 CC030-EXIT.                                                              
003750     EXIT.                                                                
003760*                                                                         
003770**************************                                                
003780*  Full Cost Of Credit   *                                                
003790**************************                                                
003800*                                                                         
003810 CC040-COMPUTE-PSK.                                                       
003820     COMPUTE  WS-SCR-PSK = WS-SCR-PAYMENT * LN-SCR-TERM.                  
003830 CC040-EXIT.                                                              
003840     EXIT.                                                                
003850*                                                                         
003860**************************                                                
003870*  Payment Schedule -    *                                                
003880*  One Row Per Month,    *                                                
003890*  Running Balance       *                                                
003900*  Carried Row To Row    *                                                
003910**************************                                                
003920*                                                                         
003930 DD010-BUILD-SCHEDULE.                                                    
003940     MOVE     WS-SCR-AMOUNT TO WS-REMAINING-DEBT.                         
003950     MOVE     WS-TODAY-CCYYMMDD TO M04-BASE-DATE.                         
003960     MOVE     1 TO M04-MONTHS-TO-ADD.                                     
003970     MOVE     "M" TO M04-FUNCTION.                                        
003980     CALL     "MAPS04" USING MAPA03-WS.                                   
003990     MOVE     M04-RESULT-DATE TO WS-PAY-DATE.                             
004000     MOVE     LN-SCR-TERM TO LN-CRD-TERM.                                 
004010     MOVE     ZERO TO WS-MONTH-SUB.                                       
004020     PERFORM  DD015-BUILD-ONE-ROW THRU DD015-EXIT                         
004030              LN-SCR-TERM TIMES.                                          
004040 DD010-EXIT.                                                              
004050     EXIT.                                                                
004060*                                                                         
004070 DD015-BUILD-ONE-ROW.                                                     
004080     ADD      1 TO WS-MONTH-SUB.                                          
004090     COMPUTE  WS-INTEREST-PAY ROUNDED =                                   
004100              WS-REMAINING-DEBT * WS-SCR-RATE / 1200.                     
004110     COMPUTE  WS-DEBT-PAY =                                               
004120              WS-SCR-PAYMENT - WS-INTEREST-PAY.                           
004130     SUBTRACT WS-DEBT-PAY FROM WS-REMAINING-DEBT.                         
004140     MOVE     WS-MONTH-SUB TO                                             
004150              LN-CRD-SCHED-NUMBER (WS-MONTH-SUB).                         
004160     MOVE     WS-PAY-DATE TO                                              
004170              LN-CRD-SCHED-PAY-DATE (WS-MONTH-SUB).                       
004180     MOVE     WS-SCR-PAYMENT TO                                           
004190              LN-CRD-SCHED-TOTAL-PAYMENT (WS-MONTH-SUB).                  
004200     MOVE     WS-INTEREST-PAY TO                                          
004210              LN-CRD-SCHED-INTEREST-PAY (WS-MONTH-SUB).                   
004220     MOVE     WS-DEBT-PAY TO                                              
004230              LN-CRD-SCHED-DEBT-PAYMENT (WS-MONTH-SUB).                   
004240     MOVE     WS-REMAINING-DEBT TO                                        
004250              LN-CRD-SCHED-REMAINING (WS-MONTH-SUB).                      
004260     MOVE     WS-PAY-DATE TO M04-BASE-DATE.                               
004270     MOVE     1 TO M04-MONTHS-TO-ADD.                                     
004280     MOVE     "M" TO M04-FUNCTION.                                        
004290     CALL     "MAPS04" USING MAPA03-WS.                                   
004300     MOVE     M04-RESULT-DATE TO WS-PAY-DATE.                             
004310 DD015-EXIT.                                                              
004320     EXIT.                                                                
004330*                                                                         
004340**************************                                                
004350*  Write Credit Record   *                                                
004360**************************                                                
004370*                                                                         
004380 DD020-WRITE-CREDIT.                                                      
004390     MOVE     WS-SCR-AMOUNT TO LN-CRD-AMOUNT.                             
004400     MOVE     WS-SCR-PAYMENT TO LN-CRD-MONTHLY-PAYMENT.                   
004410     MOVE     WS-SCR-RATE TO LN-CRD-RATE.                                 
004420     MOVE     WS-SCR-PSK TO LN-CRD-PSK.                                   
004430     MOVE     LN-SCR-INSURANCE-FLAG TO                                    
004440              LN-CRD-INSURANCE-FLAG.                                      
004450     MOVE     LN-SCR-SALARY-FLAG TO LN-CRD-SALARY-FLAG.                   
004460     WRITE    LN-CRD-RECORD.                                              
004470 DD020-EXIT.                                                              
004480     EXIT.                                                                
004490*                                                                         
004500**************************                                                
004510*  Read Next Request     *                                                
004520**************************                                                
004530*                                                                         
004540 ZZ010-READ-SCORING.                                                      
004550     READ     LN-SCORING-FILE                                             
004560              AT END MOVE 1 TO WS-EOF-SWITCH.                             
004570 ZZ010-EXIT.                                                              
004580     EXIT.                                                                
004590*                                                                         
004600**************************                                                
004610*  Trim A Name To Its    *                                                
004620*  Actual Length -       *                                                
004630*  WS-Name-Area In,      *                                                
004640*  WS-Name-Len Out       *                                                
004650**************************                                                
004660*                                                                         
004670 ZZ050-TRIM-NAME-LENGTH.                                                  
004680     MOVE     30 TO WS-NAME-LEN.                                          
004690 ZZ050-LOOP.                                                              
004700     IF       WS-NAME-LEN = ZERO                                          
004710              GO TO ZZ050-EXIT.                                           
004720     IF       WS-NAME-AREA (WS-NAME-LEN:1) NOT = SPACE                    
004730              GO TO ZZ050-EXIT.                                           
004740     SUBTRACT 1 FROM WS-NAME-LEN.                                         
004750     GO       TO ZZ050-LOOP.                                              
004760 ZZ050-EXIT.                                                              
004770     EXIT.                                                                
004780*                                                                         
004790**************************                                                
004800*  Y2K Century Window -  *                                                
004810*  Added 23/02/99, see   *                                                
004820*  change log above      *                                                
004830**************************                                                
004840*                                                                         
004850 ZZ090-WINDOW-CENTURY.                                                    
004860     IF       WS-RUN-YY < 50                                              
004870              MOVE 20 TO WS-TODAY-CC                                      
004880     ELSE                                                                 
004890              MOVE 19 TO WS-TODAY-CC.                                     
004900     MOVE     WS-RUN-YY TO WS-TODAY-YY.                                   
004910     MOVE     WS-RUN-MM TO WS-TODAY-MM.                                   
004920     MOVE     WS-RUN-DD TO WS-TODAY-DD.                                   
004930 ZZ090-EXIT.                                                              
004940     EXIT.                                                                
004950*                                                                         
