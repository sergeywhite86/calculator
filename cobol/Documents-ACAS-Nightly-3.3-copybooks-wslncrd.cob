000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Credit Decision  *                               
000130*           File                          *                               
000140*     Header + OCCURS DEPENDING ON        *                               
000150*     Payment Schedule Table - One        *                               
000160*     Logical Record Per Approved         *                               
000170*     Application (Refused/Invalid        *                               
000180*     Applications Write No Record)       *                               
000190*******************************************                               
000200*  Header 48 bytes, schedule row 56 bytes,                                
000210*  up to 360 rows (30 yr term ceiling,                                    
000220*  see LN-PR1-Max-Term in wslnprm.cob).                                   
000230*                                                                         
000240* 18/06/1991 vbc - Created, header + table shape copied                   
000250*                  from the PY Check-Register record                      
000260*                  (wspychk.cob) which holds the same                     
000270*                  kind of header-plus-amount-table pair.                 
000280* 25/11/1991 vbc - Changed Schedule table from a fixed                    
000290*                  OCCURS 16 (as per Chk-Amt) to OCCURS                   
000300*                  DEPENDING ON LN-CRD-Term - a quotation                 
000310*                  can run far longer than 16 instalments.                
000320*                                                                         
000330 01  LN-CRD-RECORD.                                                       
000340     03  LN-CRD-AMOUNT              PIC 9(9)V99.                          
000350     03  LN-CRD-TERM                PIC 9(3).                             
000360     03  LN-CRD-MONTHLY-PAYMENT     PIC 9(9)V99.                          
000370     03  LN-CRD-RATE                PIC 9(3)V99.                          
000380     03  LN-CRD-PSK                 PIC 9(9)V99.                          
000390     03  LN-CRD-FLAGS.                                                    
000400         05  LN-CRD-INSURANCE-FLAG  PIC 9.                                
000410             88  LN-CRD-INSURANCE-ENABLED  VALUE 1.                       
000420             88  LN-CRD-INSURANCE-DECLINED VALUE 0.                       
000430         05  LN-CRD-SALARY-FLAG     PIC 9.                                
000440             88  LN-CRD-IS-SALARY-CLIENT   VALUE 1.                       
000450             88  LN-CRD-NOT-SALARY-CLIENT  VALUE 0.                       
000460     03  LN-CRD-FLAGS-X REDEFINES LN-CRD-FLAGS                            
000470                               PIC 99.                                    
000480     03  FILLER                     PIC X(05).                            
000490     03  LN-CRD-SCHEDULE OCCURS 1 TO 360 TIMES                            
000500                         DEPENDING ON LN-CRD-TERM                         
000510                         INDEXED BY LN-CRD-SCHED-IX.                      
000520         05  LN-CRD-SCHED-NUMBER        PIC 9(3).                         
000530         05  LN-CRD-SCHED-PAY-DATE      PIC 9(8).                         
000540         05  LN-CRD-SCHED-PAY-DATE-X REDEFINES                            
000550                                LN-CRD-SCHED-PAY-DATE.                    
000560             07  LN-CRD-SCHED-PAY-CCYY  PIC 9(4).                         
000570             07  LN-CRD-SCHED-PAY-MM    PIC 99.                           
000580             07  LN-CRD-SCHED-PAY-DD    PIC 99.                           
000590         05  LN-CRD-SCHED-TOTAL-PAYMENT PIC 9(9)V99.                      
000600         05  LN-CRD-SCHED-INTEREST-PAY  PIC 9(9)V99.                      
000610         05  LN-CRD-SCHED-DEBT-PAYMENT  PIC 9(9)V99.                      
000620         05  LN-CRD-SCHED-REMAINING     PIC 9(9)V99.                      
000630         05  FILLER                     PIC X(01).                        
000640*                                                                         
