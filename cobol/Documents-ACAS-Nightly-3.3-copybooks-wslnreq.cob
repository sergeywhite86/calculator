000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Loan Statement   *                               
000130*           Request File                  *                               
000140*     One Record Per Quotation Request    *                               
000150*******************************************                               
000160*  File size 20 bytes.                                                    
000170*                                                                         
000180* 04/06/1991 vbc - Created.                                               
000190* 17/09/1991 vbc - Flags combined view added for BB010 table              
000200*                  index build in ln000.                                  
000210*                                                                         
000220 01  LN-REQ-RECORD.                                                       
000230     03  LN-REQ-AMOUNT         PIC 9(9)V99.                               
000240     03  LN-REQ-TERM           PIC 9(3).                                  
000250     03  LN-REQ-FLAGS.                                                    
000260         05  LN-REQ-INSURANCE-FLAG PIC 9.                                 
000270             88  LN-REQ-INSURANCE-ENABLED   VALUE 1.                      
000280             88  LN-REQ-INSURANCE-DECLINED  VALUE 0.                      
000290         05  LN-REQ-SALARY-FLAG    PIC 9.                                 
000300             88  LN-REQ-IS-SALARY-CLIENT    VALUE 1.                      
000310             88  LN-REQ-NOT-SALARY-CLIENT   VALUE 0.                      
000320     03  LN-REQ-FLAGS-X REDEFINES LN-REQ-FLAGS                            
000330                               PIC 99.                                    
000340     03  FILLER                PIC X(04).                                 
000350*                                                                         
