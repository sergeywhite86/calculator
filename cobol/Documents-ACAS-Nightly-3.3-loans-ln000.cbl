000100*****************************************************                     
000110*                                                   *                     
000120*          Loan Offer Calculator - LN000           *                      
000130*     Reads one quotation request, builds four     *                      
000140*     variant offers (no-ins/no-sal, no-ins/sal,    *                     
000150*     ins/no-sal, ins/sal), ranks them by rate      *                     
000160*     descending and writes all four.               *                     
000170*                                                   *                     
000180*****************************************************                     
000190 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    LN000.                                                    
000210 AUTHOR.        R A FRANCIS.                                              
000220 INSTALLATION.  APPLEWOOD COMPUTERS.                                      
000230 DATE-WRITTEN.  04/06/1991.                                               
000240 DATE-COMPILED.                                                           
000250 SECURITY.      APPLEWOOD COMPUTERS - ACAS SUITE -                        
000260-              FOR LICENSED USE ONLY.                                     
000270*                                                                         
000280* Remarks.  Loan Offer Calculator.  One quotation                         
000290*           request in, four ranked offers out - no                       
000300*           key files, no control totals, straight                        
000310*           one-in/four-out batch job, run overnight                      
000320*           behind the branch counter terminals.                          
000330*                                                                         
000340*           Called modules: MAPS05 (annuity payment).                     
000350*                                                                         
000360* Files used:                                                             
000370*           LNREQIN   - Loan Statement Request, in.                       
000380*           LNOFFOUT  - Loan Offer, out, 4 per request.                   
000390*           LNPARAM1  - Rate/discount parameters, RRN 1.                  
000400*                                                                         
000410* Change log.                                                             
000420* ===========                                                             
000430* 04/06/91 raf  - Written, Credit Committee ref LN/91/014.                
000440* 17/09/91 raf  - Combined Flags-X view added to the three                
000450-                LN record copybooks, BB015 now uses it                   
000460-                for the debug trace print (build only).                  
000470* 25/11/91 vbc  - Reviewed against the Check Register                     
000480-                program for file-status handling, AA010/                 
000490-                AA090 brought into line with house style.                
000500* 19/01/92 raf  - CC010 sort tidied, was 4 passes, only 3                 
000510-                needed for a 4 element list.                             
000520* 26/02/99 vbc  - Y2K readiness pass.  No date fields                     
000530-                pass through this program, entry made                    
000540-                for the audit trail only.                                
000550*                                                                         
000560 ENVIRONMENT DIVISION.                                                    
000570 COPY "envdiv.cob".                                                       
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600     SELECT LN-REQUEST-FILE  ASSIGN TO "LNREQIN"                          
000610         ORGANIZATION LINE SEQUENTIAL                                     
000620         FILE STATUS WS-REQ-STATUS.                                       
000630     SELECT LN-OFFER-FILE    ASSIGN TO "LNOFFOUT"                         
000640         ORGANIZATION LINE SEQUENTIAL                                     
000650         FILE STATUS WS-OFF-STATUS.                                       
000660     SELECT LN-PARAM1-FILE   ASSIGN TO "LNPARAM1"                         
000670         ORGANIZATION RELATIVE                                            
000680         ACCESS MODE RANDOM                                               
000690         RELATIVE KEY WS-PARAM-RRN                                        
000700         FILE STATUS WS-PARAM-STATUS.                                     
000710*                                                                         
000720 DATA DIVISION.                                                           
000730 FILE SECTION.                                                            
000740*                                                                         
000750 FD  LN-REQUEST-FILE.                                                     
000760 COPY "wslnreq.cob".                                                      
000770*                                                                         
000780 FD  LN-OFFER-FILE.                                                       
000790 COPY "wslnoff.cob".                                                      
000800*                                                                         
000810 FD  LN-PARAM1-FILE.                                                      
000820 COPY "wslnprm.cob".                                                      
000830*                                                                         
000840 WORKING-STORAGE SECTION.                                                 
000850*                                                                         
000860 77  WS-REQ-STATUS              PIC XX.                                   
000870 77  WS-OFF-STATUS               PIC XX.                                  
000880 77  WS-PARAM-STATUS             PIC XX.                                  
000890 77  WS-PARAM-RRN                PIC 9(3) COMP.                           
000900 77  WS-EOF-SWITCH                PIC 9   COMP.                           
000910     88  WS-END-OF-REQUESTS          VALUE 1.                             
000920 77  WS-SUB                       PIC 9   COMP.                           
000930 77  WS-PASS                      PIC 9   COMP.                           
000940 77  WS-POS                       PIC 9   COMP.                           
000950*                                                                         
000960* Variant code work area - decodes WS-Sub (1-4) into                      
000970* the insurance/salary flag pair for the offer being                      
000980* built.  Combined-code view added 17/09/91 for the                       
000990* debug trace print used during the pilot run.                            
001000*                                                                         
001010 01  WS-VARIANT-CODE-AREA.                                                
001020     03  WS-V-INS                PIC 9.                                   
001030     03  WS-V-SAL                PIC 9.                                   
001040     03  FILLER                  PIC X(02).                               
001050 01  WS-VARIANT-CODE-X REDEFINES                                          
001060                       WS-VARIANT-CODE-AREA PIC 9999.                     
001070*                                                                         
001080 77  WS-V-TOTAL-AMOUNT           PIC 9(9)V99.                             
001090 77  WS-V-RATE                   PIC S9(3)V99.                            
001100*                                                                         
001110* Four-element offer work table, one row built per                        
001120* variant in BB010, ranked by CC010, written by DD010.                    
001130*                                                                         
001140 01  WS-OFFER-TABLE-AREA.                                                 
001150     03  WS-OFFER-ROW OCCURS 4 TIMES.                                     
001160         05  WS-OFF-REQ-AMT      PIC 9(9)V99.                             
001170         05  WS-OFF-TOTAL-AMT    PIC 9(9)V99.                             
001180         05  WS-OFF-TERM         PIC 9(3).                                
001190         05  WS-OFF-RATE         PIC 9(3)V99.                             
001200         05  WS-OFF-PAYMT        PIC 9(9)V99.                             
001210         05  WS-OFF-FLAGS.                                                
001220             07  WS-OFF-INS-FLAG PIC 9.                                   
001230             07  WS-OFF-SAL-FLAG PIC 9.                                   
001240         05  WS-OFF-FLAGS-X REDEFINES WS-OFF-FLAGS                        
001250                               PIC 99.                                    
001260         05  FILLER              PIC X(02).                               
001270*                                                                         
001280 01  WS-OFFER-TEMP.                                                       
001290     03  WS-OT-REQ-AMT           PIC 9(9)V99.                             
001300     03  WS-OT-TOTAL-AMT         PIC 9(9)V99.                             
001310     03  WS-OT-TERM              PIC 9(3).                                
001320     03  WS-OT-RATE              PIC 9(3)V99.                             
001330     03  WS-OT-PAYMT             PIC 9(9)V99.                             
001340     03  WS-OT-INS-FLAG          PIC 9.                                   
001350     03  WS-OT-SAL-FLAG          PIC 9.                                   
001360     03  FILLER                  PIC X(02).                               
001370*                                                                         
001380* Calling area for MAPS05, same copybook MAPS05 itself                    
001390* holds in its own Linkage Section - see wsmaps05.cob.                    
001400*                                                                         
001410 COPY "wsmaps05.cob".                                                     
001420*                                                                         
001430 PROCEDURE DIVISION.                                                      
001440*                                                                         
001450 AA000-MAINLINE.                                                          
001460     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.                           
001470     PERFORM  AA020-PROCESS-REQUESTS THRU AA020-EXIT                      
001480              UNTIL WS-END-OF-REQUESTS.                                   
001490     PERFORM  AA090-CLOSE-FILES THRU AA090-EXIT.                          
001500     STOP     RUN.                                                        
001510*                                                                         
001520**************************                                                
001530*  Open Files / Params   *                                                
001540**************************                                                
001550*                                                                         
001560 AA010-OPEN-FILES.                                                        
001570     MOVE     ZERO TO WS-EOF-SWITCH.                                      
001580     MOVE     1 TO WS-PARAM-RRN.                                          
001590     OPEN     INPUT LN-PARAM1-FILE.                                       
001600     READ     LN-PARAM1-FILE                                              
001610              INVALID KEY                                                 
001620              DISPLAY "LN001 PARAMETER RECORD MISSING".                   
001630     CLOSE    LN-PARAM1-FILE.                                             
001640     OPEN     INPUT  LN-REQUEST-FILE.                                     
001650     OPEN     OUTPUT LN-OFFER-FILE.                                       
001660     PERFORM  ZZ010-READ-REQUEST THRU ZZ010-EXIT.                         
001670 AA010-EXIT.                                                              
001680     EXIT.                                                                
001690*                                                                         
001700**************************                                                
001710*  One Request In/Out    *                                                
001720**************************                                                
001730*                                                                         
001740 AA020-PROCESS-REQUESTS.                                                  
001750     PERFORM  BB010-BUILD-FOUR-OFFERS THRU BB010-EXIT.                    
001760     PERFORM  CC010-SORT-OFFERS-DESC THRU CC010-EXIT.                     
001770     PERFORM  DD010-WRITE-OFFERS THRU DD010-EXIT.                         
001780     PERFORM  ZZ010-READ-REQUEST THRU ZZ010-EXIT.                         
001790 AA020-EXIT.                                                              
001800     EXIT.                                                                
001810*                                                                         
001820 AA090-CLOSE-FILES.                                                       
001830     CLOSE    LN-REQUEST-FILE.                                            
001840     CLOSE    LN-OFFER-FILE.                                              
001850 AA090-EXIT.                                                              
001860     EXIT.                                                                
001870*                                                                         
001880**************************                                                
001890*  Build The 4 Variants  *                                                
001900**************************                                                
001910*                                                                         
001920 BB010-BUILD-FOUR-OFFERS.                                                 
001930     MOVE     ZERO TO WS-SUB.                                             
001940     PERFORM  BB015-BUILD-ONE-OFFER 4 TIMES.                              
001950 BB010-EXIT.                                                              
001960     EXIT.                                                                
001970*                                                                         
001980 BB015-BUILD-ONE-OFFER.                                                   
001990     ADD      1 TO WS-SUB.                                                
002000     MOVE     ZERO TO WS-V-INS.                                           
002010     MOVE     ZERO TO WS-V-SAL.                                           
002020     IF       WS-SUB = 2 OR WS-SUB = 4                                    
002030              MOVE 1 TO WS-V-SAL.                                         
002040     IF       WS-SUB = 3 OR WS-SUB = 4                                    
002050              MOVE 1 TO WS-V-INS.                                         
002060     PERFORM  BB020-COMPUTE-TOTAL-AMOUNT THRU                             
002070              BB020-EXIT.                                                 
002080     PERFORM  BB030-COMPUTE-RATE THRU BB030-EXIT.                         
002090     MOVE     WS-V-TOTAL-AMOUNT TO M05-AMOUNT.                            
002100     MOVE     LN-REQ-TERM TO M05-TERM.                                    
002110     MOVE     WS-V-RATE TO M05-RATE.                                      
002120     CALL     "MAPS05" USING MAPA05-WS.                                   
002130     MOVE     LN-REQ-AMOUNT    TO WS-OFF-REQ-AMT (WS-SUB).                
002140     MOVE     WS-V-TOTAL-AMOUNT TO                                        
002150              WS-OFF-TOTAL-AMT (WS-SUB).                                  
002160     MOVE     LN-REQ-TERM      TO WS-OFF-TERM (WS-SUB).                   
002170     MOVE     WS-V-RATE        TO WS-OFF-RATE (WS-SUB).                   
002180     MOVE     M05-MONTHLY-PAYMENT TO WS-OFF-PAYMT (WS-SUB).               
002190     MOVE     WS-V-INS   TO WS-OFF-INS-FLAG (WS-SUB).                     
002200     MOVE     WS-V-SAL   TO WS-OFF-SAL-FLAG (WS-SUB).                     
002210*                                                                         
002220 BB020-COMPUTE-TOTAL-AMOUNT.                                              
002230     IF       WS-V-INS = 1                                                
002240              COMPUTE WS-V-TOTAL-AMOUNT =                                 
002250                      LN-REQ-AMOUNT +                                     
002260                      LN-PR1-INSURANCE-COST                               
002270              GO TO BB020-EXIT.                                           
002280     MOVE     LN-REQ-AMOUNT TO WS-V-TOTAL-AMOUNT.                         
002290 BB020-EXIT.                                                              
002300     EXIT.                                                                
002310*                                                                         
002320 BB030-COMPUTE-RATE.                                                      
002330     MOVE     LN-PR1-BASE-RATE TO WS-V-RATE.                              
002340     IF       WS-V-SAL = 1                                                
002350              SUBTRACT LN-PR1-SALARY-DISCOUNT                             
002360                      FROM WS-V-RATE.                                     
002370     IF       WS-V-INS = 1                                                
002380              SUBTRACT LN-PR1-INSURANCE-DISCOUNT                          
002390                      FROM WS-V-RATE.                                     
002400 BB030-EXIT.                                                              
002410     EXIT.                                                                
002420*                                                                         
002430**************************                                                
002440*  Rank By Rate Desc     *                                                
002450*  Control Sort - No     *                                                
002460*  SORT Verb, No Key     *                                                
002470*  File - 4 Elements     *                                                
002480**************************                                                
002490*                                                                         
002500 CC010-SORT-OFFERS-DESC.                                                  
002510     PERFORM  CC015-ONE-PASS THRU CC015-EXIT 3 TIMES.                     
002520 CC010-EXIT.                                                              
002530     EXIT.                                                                
002540*                                                                         
002550 CC015-ONE-PASS.                                                          
002560     MOVE     1 TO WS-POS.                                                
002570     PERFORM  CC020-COMPARE-SWAP THRU CC020-EXIT                          
002580              3 TIMES.                                                    
002590 CC015-EXIT.                                                              
002600     EXIT.                                                                
002610*                                                                         
002620 CC020-COMPARE-SWAP.                                                      
002630     IF       WS-OFF-RATE (WS-POS) <                                      
002640              WS-OFF-RATE (WS-POS + 1)                                    
002650              MOVE WS-OFF-REQ-AMT (WS-POS) TO                             
002660                   WS-OT-REQ-AMT                                          
002670              MOVE WS-OFF-TOTAL-AMT (WS-POS) TO                           
002680                   WS-OT-TOTAL-AMT                                        
002690              MOVE WS-OFF-TERM (WS-POS) TO WS-OT-TERM                     
002700              MOVE WS-OFF-RATE (WS-POS) TO WS-OT-RATE                     
002710              MOVE WS-OFF-PAYMT (WS-POS) TO WS-OT-PAYMT                   
002720              MOVE WS-OFF-INS-FLAG (WS-POS) TO                            
002730                   WS-OT-INS-FLAG                                         
002740              MOVE WS-OFF-SAL-FLAG (WS-POS) TO                            
002750                   WS-OT-SAL-FLAG                                         
002760              PERFORM  ZZ020-MOVE-UP THRU ZZ020-EXIT                      
002770              PERFORM  ZZ030-MOVE-DOWN THRU ZZ030-EXIT.                   
002780     ADD      1 TO WS-POS.                                                
002790 CC020-EXIT.                                                              
002800     EXIT.                                                                
002810*                                                                         
002820 ZZ020-MOVE-UP.                                                           
002830     MOVE     WS-OFF-REQ-AMT (WS-POS + 1) TO                              
002840              WS-OFF-REQ-AMT (WS-POS).                                    
002850     MOVE     WS-OFF-TOTAL-AMT (WS-POS + 1) TO                            
002860              WS-OFF-TOTAL-AMT (WS-POS).                                  
002870     MOVE     WS-OFF-TERM (WS-POS + 1) TO                                 
002880              WS-OFF-TERM (WS-POS).                                       
002890     MOVE     WS-OFF-RATE (WS-POS + 1) TO                                 
002900              WS-OFF-RATE (WS-POS).                                       
002910     MOVE     WS-OFF-PAYMT (WS-POS + 1) TO                                
002920              WS-OFF-PAYMT (WS-POS).                                      
002930     MOVE     WS-OFF-INS-FLAG (WS-POS + 1) TO                             
002940              WS-OFF-INS-FLAG (WS-POS).                                   
002950     MOVE     WS-OFF-SAL-FLAG (WS-POS + 1) TO                             
002960              WS-OFF-SAL-FLAG (WS-POS).                                   
002970 ZZ020-EXIT.                                                              
002980     EXIT.                                                                
002990*                                                                         
003000 ZZ030-MOVE-DOWN.                                                         
003010     MOVE     WS-OT-REQ-AMT TO                                            
003020              WS-OFF-REQ-AMT (WS-POS + 1).                                
003030     MOVE     WS-OT-TOTAL-AMT TO                                          
003040              WS-OFF-TOTAL-AMT (WS-POS + 1).                              
003050     MOVE     WS-OT-TERM TO WS-OFF-TERM (WS-POS + 1).                     
003060     MOVE     WS-OT-RATE TO WS-OFF-RATE (WS-POS + 1).                     
003070     MOVE     WS-OT-PAYMT TO WS-OFF-PAYMT (WS-POS + 1).                   
003080     MOVE     WS-OT-INS-FLAG TO                                           
003090              WS-OFF-INS-FLAG (WS-POS + 1).                               
003100     MOVE     WS-OT-SAL-FLAG TO                                           
003110              WS-OFF-SAL-FLAG (WS-POS + 1).                               
003120 ZZ030-EXIT.                                                              
003130     EXIT.                                                                
003140*                                                                         
003150**************************                                                
003160*  Write 4 Offer Recs    *                                                
003170**************************                                                
003180*                                                                         
003190 DD010-WRITE-OFFERS.                                                      
003200     MOVE     1 TO WS-POS.                                                
003210     PERFORM  DD020-WRITE-ONE-OFFER THRU DD020-EXIT                       
003220              4 TIMES.                                                    
003230 DD010-EXIT.                                                              
003240     EXIT.                                                                
003250*                                                                         
003260 DD020-WRITE-ONE-OFFER.                                                   
003270     MOVE     WS-OFF-REQ-AMT (WS-POS) TO                                  
003280              LN-OFF-REQUESTED-AMOUNT.                                    
003290     MOVE     WS-OFF-TOTAL-AMT (WS-POS) TO                                
003300              LN-OFF-TOTAL-AMOUNT.                                        
003310     MOVE     WS-OFF-TERM (WS-POS) TO LN-OFF-TERM.                        
003320     MOVE     WS-OFF-RATE (WS-POS) TO LN-OFF-RATE.                        
003330     MOVE     WS-OFF-PAYMT (WS-POS) TO                                    
003340              LN-OFF-MONTHLY-PAYMENT.                                     
003350     MOVE     WS-OFF-INS-FLAG (WS-POS) TO                                 
003360              LN-OFF-INSURANCE-FLAG.                                      
003370     MOVE     WS-OFF-SAL-FLAG (WS-POS) TO                                 
003380              LN-OFF-SALARY-FLAG.                                         
003390     WRITE    LN-OFF-RECORD.                                              
003400     ADD      1 TO WS-POS.                                                
003410 DD020-EXIT.                                                              
003420     EXIT.                                                                
003430*                                                                         
003440**************************                                                
003450*  Read Next Request     *                                                
003460**************************                                                
003470*                                                                         
003480 ZZ010-READ-REQUEST.                                                      
003490     READ     LN-REQUEST-FILE                                             
003500              AT END MOVE 1 TO WS-EOF-SWITCH.                             
003510 ZZ010-EXIT.                                                              
003520     EXIT.                                                                
003530*                                                                         
