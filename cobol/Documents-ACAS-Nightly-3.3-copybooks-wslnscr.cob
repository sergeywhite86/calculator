000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Loan Scoring     *                               
000130*        Request File                     *                               
000140*     One Record Per Full Application     *                               
000150*******************************************                               
000160*  File size 300 bytes.                                                   
000170*                                                                         
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000190*                                                                         
000200* 11/06/1991 vbc - Created, based on the shape of the PY                  
000210*                  Employee master (wspyemp.cob) as this                  
000220*                  is again one applicant per record.                     
000230* 02/10/1991 vbc - Added Birth-Date and Passport-Issue-Date               
000240*                  alternate CCYY/MM/DD views for BB010/                  
000250*                  CC010 in ln010 - same idea as maps04.                  
000260* 19/01/1992 raf - Employment-Status is only PIC X(13) but                
000270*                  "BUSINESS_OWNER" needs 14 - clipped to                 
000280*                  "BUSINESS_OWNR" throughout this module,                
000290*                  see 88-level below.  Field too narrow to               
000300*                  widen now without a file re-org.                       
000310*                                                                         
000320 01  LN-SCR-RECORD.                                                       
000330     03  LN-SCR-AMOUNT              PIC 9(9)V99.                          
000340     03  LN-SCR-TERM                PIC 9(3).                             
000350     03  LN-SCR-FIRST-NAME          PIC X(30).                            
000360     03  LN-SCR-LAST-NAME           PIC X(30).                            
000370     03  LN-SCR-MIDDLE-NAME         PIC X(30).                            
000380     03  LN-SCR-GENDER              PIC X(01).                            
000390         88  LN-SCR-GENDER-MALE            VALUE "M".                     
000400         88  LN-SCR-GENDER-FEMALE          VALUE "F".                     
000410         88  LN-SCR-GENDER-NON-BINARY      VALUE "N".                     
000420     03  LN-SCR-BIRTHDATE           PIC 9(8).                             
000430     03  LN-SCR-BIRTHDATE-X REDEFINES LN-SCR-BIRTHDATE.                   
000440         05  LN-SCR-BIRTH-CCYY      PIC 9(4).                             
000450         05  LN-SCR-BIRTH-MM        PIC 99.                               
000460         05  LN-SCR-BIRTH-DD        PIC 99.                               
000470     03  LN-SCR-PASSPORT-SERIES     PIC 9(4).                             
000480     03  LN-SCR-PASSPORT-NUMBER     PIC 9(6).                             
000490     03  LN-SCR-PASSPORT-ISSUE-DATE PIC 9(8).                             
000500     03  LN-SCR-PASS-ISSUE-DATE-X REDEFINES                               
000510                                LN-SCR-PASSPORT-ISSUE-DATE.               
000520         05  LN-SCR-PASS-ISS-CCYY   PIC 9(4).                             
000530         05  LN-SCR-PASS-ISS-MM     PIC 99.                               
000540         05  LN-SCR-PASS-ISS-DD     PIC 99.                               
000550     03  LN-SCR-PASSPORT-ISS-BRANCH PIC X(60).                            
000560     03  LN-SCR-MARITAL-STATUS      PIC X(08).                            
000570         88  LN-SCR-MARITAL-MARRIED        VALUE "MARRIED ".              
000580         88  LN-SCR-MARITAL-DIVORCED       VALUE "DIVORCED".              
000590         88  LN-SCR-MARITAL-SINGLE         VALUE "SINGLE  ".              
000600         88  LN-SCR-MARITAL-WIDOWED        VALUE "WIDOWED ".              
000610     03  LN-SCR-DEPENDENT-AMOUNT    PIC 9(2).                             
000620     03  LN-SCR-EMPLOYMENT-STATUS   PIC X(13).                            
000630         88  LN-SCR-EMPL-EMPLOYED          VALUE "EMPLOYED     ".         
000640         88  LN-SCR-EMPL-SELF-EMPLOYED     VALUE "SELF_EMPLOYED".         
000650         88  LN-SCR-EMPL-BUSINESS-OWNER    VALUE "BUSINESS_OWNR".         
000660         88  LN-SCR-EMPL-UNEMPLOYED        VALUE "UNEMPLOYED   ".         
000670     03  LN-SCR-EMPLOYER-INN        PIC X(12).                            
000680     03  LN-SCR-SALARY              PIC 9(9)V99.                          
000690     03  LN-SCR-POSITION            PIC X(11).                            
000700         88  LN-SCR-POS-WORKER             VALUE "WORKER     ".           
000710         88  LN-SCR-POS-MID-MANAGER        VALUE "MID_MANAGER".           
000720         88  LN-SCR-POS-TOP-MANAGER        VALUE "TOP_MANAGER".           
000730     03  LN-SCR-WORK-EXP-TOTAL      PIC 9(3).                             
000740     03  LN-SCR-WORK-EXP-CURRENT    PIC 9(3).                             
000750     03  LN-SCR-ACCOUNT-NUMBER      PIC X(20).                            
000760     03  LN-SCR-FLAGS.                                                    
000770         05  LN-SCR-INSURANCE-FLAG  PIC 9.                                
000780             88  LN-SCR-INSURANCE-ENABLED  VALUE 1.                       
000790             88  LN-SCR-INSURANCE-DECLINED VALUE 0.                       
000800         05  LN-SCR-SALARY-FLAG     PIC 9.                                
000810             88  LN-SCR-IS-SALARY-CLIENT   VALUE 1.                       
000820             88  LN-SCR-NOT-SALARY-CLIENT  VALUE 0.                       
000830     03  LN-SCR-FLAGS-X REDEFINES LN-SCR-FLAGS                            
000840                               PIC 99.                                    
000850     03  FILLER                     PIC X(24).                            
000860*                                                                         
