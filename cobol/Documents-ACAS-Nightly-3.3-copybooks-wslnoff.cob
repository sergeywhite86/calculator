000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Loan Offer       *                               
000130*           File                          *                               
000140*     4 Records Written Per Request,      *                               
000150*     Highest Rate First (See LN000       *                               
000160*     CC010-Sort-Offers-Descending)       *                               
000170*******************************************                               
000180*  File size 50 bytes.                                                    
000190*                                                                         
000200* 04/06/1991 vbc - Created.                                               
000210* 17/09/1991 vbc - Flags combined view added, matches LN-REQ-FLAGS        
000220*                  in wslnreq.cob.                                        
000230*                                                                         
000240 01  LN-OFF-RECORD.                                                       
000250     03  LN-OFF-REQUESTED-AMOUNT   PIC 9(9)V99.                           
000260     03  LN-OFF-TOTAL-AMOUNT       PIC 9(9)V99.                           
000270     03  LN-OFF-TERM               PIC 9(3).                              
000280     03  LN-OFF-RATE               PIC 9(3)V99.                           
000290     03  LN-OFF-MONTHLY-PAYMENT    PIC 9(9)V99.                           
000300     03  LN-OFF-FLAGS.                                                    
000310         05  LN-OFF-INSURANCE-FLAG PIC 9.                                 
000320             88  LN-OFF-INSURANCE-ENABLED   VALUE 1.                      
000330             88  LN-OFF-INSURANCE-DECLINED  VALUE 0.                      
000340         05  LN-OFF-SALARY-FLAG    PIC 9.                                 
000350             88  LN-OFF-IS-SALARY-CLIENT    VALUE 1.                      
000360             88  LN-OFF-NOT-SALARY-CLIENT   VALUE 0.                      
000370     03  LN-OFF-FLAGS-X REDEFINES LN-OFF-FLAGS                            
000380                               PIC 99.                                    
000390     03  FILLER                PIC X(07).                                 
000400*                                                                         
