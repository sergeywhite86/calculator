000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Loan Rate        *                               
000130*     Parameter File - Relative File,     *                               
000140*     Single Record At RRN = 1, Same      *                               
000150*     Shape As The PY Rate/Param File     *                               
000160*     (wspyparam1.cob)                    *                               
000170*******************************************                               
000180*  File size 20 bytes.                                                    
000190*                                                                         
000200* 04/06/1991 vbc - Created, COMP-3 rate fields copied from                
000210*                  the PY Param-1 record - that file also                 
000220*                  keeps its percentage/amount constants                  
000230*                  packed rather than zoned.                              
000240* 17/09/1991 vbc - Added Salary-Client-Discount field, LN                 
000250*                  now gives a further rate break to payroll              
000260*                  (salary) clients per Credit Committee memo.            
000270*                                                                         
000280 01  LN-PR1-RECORD.                                                       
000290     03  LN-PR1-BASE-RATE            PIC S9(3)V99  COMP-3.                
000300     03  LN-PR1-INSURANCE-DISCOUNT   PIC S9(3)V99  COMP-3.                
000310     03  LN-PR1-INSURANCE-COST       PIC S9(7)V99  COMP-3.                
000320     03  LN-PR1-SALARY-DISCOUNT      PIC S9(3)V99  COMP-3.                
000330     03  LN-PR1-MAX-TERM             PIC S9(3)     COMP-3.                
000340     03  FILLER                      PIC X(07).                           
000350*                                                                         
