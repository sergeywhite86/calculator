000100*******************************************                               
000110*                                          *                              
000120*  Calling Area For MAPS05 - Annuity      *                               
000130*     Monthly Payment Calculation.        *                               
000140*     Copied Into MAPS05's Own Linkage    *                               
000150*     Section AND Into Every Caller's     *                               
000160*     Working-Storage.                    *                               
000170*******************************************                               
000180*                                                                         
000190* 04/06/1991 raf - Created alongside MAPS05 itself.                       
000200* 19/01/1992 raf - Term/Rate combined view added for the                  
000210-                 LN010 schedule trace print (debug build).               
000220*                                                                         
000230 01  MAPA05-WS.                                                           
000240     03  M05-AMOUNT             PIC 9(9)V99.                              
000250     03  M05-AMOUNT-X REDEFINES M05-AMOUNT.                               
000260         05  M05-AMOUNT-WHOLE   PIC 9(9).                                 
000270         05  M05-AMOUNT-CENTS   PIC 99.                                   
000280     03  M05-TERM-RATE.                                                   
000290         05  M05-TERM           PIC 9(3).                                 
000300         05  M05-RATE           PIC 9(3)V99.                              
000310     03  M05-TERM-RATE-X REDEFINES M05-TERM-RATE                          
000320                               PIC 9(8).                                  
000330     03  M05-MONTHLY-PAYMENT    PIC 9(9)V99.                              
000340     03  M05-MONTHLY-PAYMENT-X REDEFINES                                  
000350                                M05-MONTHLY-PAYMENT.                      
000360         05  M05-PAYMENT-WHOLE  PIC 9(9).                                 
000370         05  M05-PAYMENT-CENTS  PIC 99.                                   
000380     03  FILLER                 PIC X(05).                                
000390*                                                                         
