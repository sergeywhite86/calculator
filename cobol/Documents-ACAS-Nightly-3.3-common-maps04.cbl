000100*****************************************************                     
000110*                                                   *                     
000120*          Date Validation, Conversion And         *                      
000130*          Age / Term Arithmetic Subprogram        *                      
000140*                                                   *                     
000150*****************************************************                     
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID.    MAPS04.                                                   
000180 AUTHOR.        V B COEN.                                                 
000190 INSTALLATION.  APPLEWOOD COMPUTERS.                                      
000200 DATE-WRITTEN.  31/10/1982.                                               
000210 DATE-COMPILED.                                                           
000220 SECURITY.      APPLEWOOD COMPUTERS - ACAS SUITE -                        
000230-              FOR LICENSED USE ONLY.                                     
000240*                                                                         
000250* Remarks.  Date Validation / Conversion, plus age and                    
000260*           forward-month arithmetic used by the new                      
000270*           Loan (LN) module for scoring and schedule                     
000280*           work.  Converts and checks dates held as                      
000290*           10 chars dd/mm/ccyy to/from 9(8) CCYYMMDD.                    
000300*                                                                         
000310* Change log.                                                             
000320* ===========                                                             
000330* 31/10/82 vbc  - Written, dd/mm/ccyy <-> CCYYMMDD pair.                  
000340* 14/02/84 vbc  - Slash/dot/dash separators all accepted.                 
000350* 02/09/86 vbc  - Leap year edit tightened for 29 Feb.                    
000360* 11/07/88 vbc  - Table-driven days-in-month check added,                 
000370-                replacing the old hard-coded IF chain.                   
000380* 03/05/90 vbc  - A-Bin now held COMP, was BINARY-LONG,                   
000390-                to suit the shop's production compiler.                  
000400* 12/03/91 vbc  - Tidied WS-Unpack, no logic change.                      
000410* 17/09/91 vbc  - M04-Function switch added ready for the                 
000420-                LN module's age and roll-forward work,                   
000430-                requested by the Credit Committee.                       
000440* 02/10/91 vbc  - AA030/AA040 added - whole years of age                  
000450-                and add-N-months, called from LN010                      
000460-                BB020 and DD010.  Leap year routine at                   
000470-                BB010 now shared by all four entries.                    
000480* 19/01/92 raf  - AA040 now clips the result day to the                   
000490-                target month's maximum (was truncating                   
000500-                silently into the next month on short                    
000510-                months).                                                 
000520* 23/02/99 vbc  - Y2K readiness pass.  All four entries                   
000530-                already carry a full 4 digit century in                  
000540-                CCYY so no change of substance, entries                  
000550-                inspected and this note added for audit.                 
000560* 07/08/01 vbc  - Comment tidy only, no logic change.                     
000570*                                                                         
000580 ENVIRONMENT DIVISION.                                                    
000590 COPY "envdiv.cob".                                                       
000600 INPUT-OUTPUT SECTION.                                                    
000610*                                                                         
000620 DATA DIVISION.                                                           
000630 WORKING-STORAGE SECTION.                                                 
000640*                                                                         
000650* Days-in-month table, replaces the intrinsic Test-Date                   
000660* function previously used here - see change log 29/01/09                 
000670* in the version this module replaces.                                    
000680*                                                                         
000690 01  WS-DAYS-IN-MONTH-AREA.                                               
000700     03  WS-DAYS-IN-MONTH-LIT   PIC X(24) VALUE                           
000710         "312831303130313130313031".                                      
000720     03  FILLER                 PIC X(02).                                
000730 01  WS-DAYS-TABLE REDEFINES WS-DAYS-IN-MONTH-AREA.                       
000740     03  WS-DAYS-FOR-MONTH      PIC 99 OCCURS 12 TIMES.                   
000750     03  FILLER                 PIC X(02).                                
000760*                                                                         
000770 01  DATE-FIELDS.                                                         
000780     03  Z                      PIC 99 COMP.                              
000790     03  TEST-DATE.                                                       
000800         05  TD-CCYY.                                                     
000810             07  TD-CC          PIC 99.                                   
000820             07  TD-YY          PIC 99.                                   
000830         05  TD-MM              PIC 99.                                   
000840         05  TD-DD              PIC 99.                                   
000850     03  TEST-DATE9 REDEFINES TEST-DATE PIC 9(8).                         
000860     03  FILLER                 PIC X(04).                                
000870*                                                                         
000880 77  WS-LEAP-SW                 PIC 9      COMP.                          
000890 77  WS-MAX-DAYS                PIC 99     COMP.                          
000900 77  WS-DUMMY                   PIC 9(6)   COMP.                          
000910 77  WS-REM4                    PIC 9      COMP.                          
000920 77  WS-REM100                  PIC 99     COMP.                          
000930 77  WS-REM400                  PIC 999    COMP.                          
000940 77  WS-TOTAL-MONTHS            PIC S9(7)  COMP.                          
000950*                                                                         
000960 LINKAGE SECTION.                                                         
000970*                                                                         
000980***********                                                               
000990* MAPS04  *                                                               
001000***********                                                               
001010*                                                                         
001020 COPY "wsmaps03.cob".                                                     
001030*                                                                         
001040 PROCEDURE DIVISION USING MAPA03-WS.                                      
001050*                                                                         
001060 MAIN-LOGIC.                                                              
001070*                                                                         
001080*    Entry switch - age and add-months are the two new                    
001090*    LN entries, added 02/10/91, see change log above.                    
001100*    Absent a function code this falls through to the                     
001110*    original dd/mm/ccyy <-> CCYYMMDD conversion pair,                    
001120*    unchanged in shape since 31/10/82.                                   
001130*                                                                         
001140     IF       M04-FN-AGE-YEARS                                            
001150              GO TO AA030-COMPUTE-AGE.                                    
001160     IF       M04-FN-ADD-MONTHS                                           
001170              GO TO AA040-ADD-MONTHS.                                     
001180     IF       A-BIN  >  ZERO                                              
001190              GO TO  WS-UNPACK.                                           
001200*                                                                         
001210     MOVE     ZERO    TO  Z.                                              
001220     INSPECT  A-DATE REPLACING ALL "." BY "/".                            
001230     INSPECT  A-DATE REPLACING ALL "," BY "/".                            
001240     INSPECT  A-DATE REPLACING ALL "-" BY "/".                            
001250     INSPECT  A-DATE TALLYING Z FOR ALL "/".                              
001260*                                                                         
001270     IF       Z NOT = 2 OR                                                
001280              A-DAYS NOT NUMERIC OR                                       
001290              A-MONTH NOT NUMERIC OR                                      
001300              A-CC   NOT NUMERIC OR                                       
001310              A-DAYS < 01 OR > 31 OR                                      
001320              A-MONTH < 01 OR > 12                                        
001330              GO TO MAIN-EXIT.                                            
001340*                                                                         
001350     MOVE     A-CC    TO TD-CC.                                           
001360     MOVE     A-YEAR  TO TD-YY.                                           
001370     MOVE     A-MONTH TO TD-MM.                                           
001380     MOVE     A-DAYS  TO TD-DD.                                           
001390*                                                                         
001400     PERFORM  BB010-CHECK-LEAP-YEAR THRU BB010-EXIT.                      
001410     MOVE     WS-DAYS-FOR-MONTH (A-MONTH) TO WS-MAX-DAYS.                 
001420     IF       A-MONTH = 02 AND WS-LEAP-SW = 1                             
001430              ADD 1 TO WS-MAX-DAYS.                                       
001440     IF       A-DAYS  >  WS-MAX-DAYS                                      
001450              GO TO MAIN-EXIT.                                            
001460*                                                                         
001470 AA010-CONVERT-DATE.                                                      
001480     MOVE     TEST-DATE9 TO A-BIN.                                        
001490     GO       TO MAIN-EXIT.                                               
001500*                                                                         
001510*************************************                                     
001520*   Binary Date Conversion Routine  *                                     
001530*   ==============================  *                                     
001540*  Requires CCYYMMDD input in A-Bin *                                     
001550*  &  returns Date  in A-Date       *                                     
001560*************************************                                     
001570*                                                                         
001580 WS-UNPACK.                                                               
001590     MOVE     "00/00/0000" TO A-DATE.                                     
001600     MOVE     A-BIN TO TEST-DATE9.                                        
001610     MOVE     TD-CCYY TO A-CCYY.                                          
001620     MOVE     TD-MM   TO A-MONTH.                                         
001630     MOVE     TD-DD   TO A-DAYS.                                          
001640     GO       TO MAIN-EXIT.                                               
001650*                                                                         
001660***********************************                                       
001670*  Whole Years Of Age Routine     *                                       
001680*  ============================  *                                        
001690*  M04-Base-Date = Date of birth, *                                       
001700*  M04-As-Of-Date = scoring date, *                                       
001710*  both CCYYMMDD - returns whole  *                                       
001720*  years in M04-Age-Years.        *                                       
001730*  Added 02/10/91 for LN010       *                                       
001740*  BB020-Evaluate-Refusal.        *                                       
001750***********************************                                       
001760*                                                                         
001770 AA030-COMPUTE-AGE.                                                       
001780     COMPUTE  M04-AGE-YEARS =                                             
001790              M04-ASOF-CCYY - M04-BASE-CCYY.                              
001800     IF       M04-ASOF-MM  <  M04-BASE-MM                                 
001810              SUBTRACT 1 FROM M04-AGE-YEARS                               
001820              GO TO MAIN-EXIT.                                            
001830     IF       M04-ASOF-MM  =  M04-BASE-MM AND                             
001840              M04-ASOF-DD  <  M04-BASE-DD                                 
001850              SUBTRACT 1 FROM M04-AGE-YEARS.                              
001860     GO       TO MAIN-EXIT.                                               
001870*                                                                         
001880***********************************                                       
001890*  Add N Months Routine           *                                       
001900*  ============================  *                                        
001910*  M04-Base-Date plus             *                                       
001920*  M04-Months-To-Add months,      *                                       
001930*  result in M04-Result-Date -    *                                       
001940*  day clipped to the target      *                                       
001950*  month's maximum.  Added        *                                       
001960*  02/10/91, clip fix 19/01/92,   *                                       
001970*  for LN010 DD010-Build-Sched.   *                                       
001980***********************************                                       
001990*                                                                         
002000 AA040-ADD-MONTHS.                                                        
002010     COMPUTE  WS-TOTAL-MONTHS =                                           
002020              (M04-BASE-CCYY * 12) + M04-BASE-MM - 1                      
002030              + M04-MONTHS-TO-ADD.                                        
002040     COMPUTE  M04-RSLT-CCYY = WS-TOTAL-MONTHS / 12.                       
002050     COMPUTE  M04-RSLT-MM =                                               
002060              WS-TOTAL-MONTHS - (M04-RSLT-CCYY * 12) + 1.                 
002070     MOVE     M04-BASE-DD TO M04-RSLT-DD.                                 
002080     MOVE     M04-RSLT-CCYY TO TD-CCYY.                                   
002090     PERFORM  BB010-CHECK-LEAP-YEAR THRU BB010-EXIT.                      
002100     MOVE     WS-DAYS-FOR-MONTH (M04-RSLT-MM) TO                          
002110              WS-MAX-DAYS.                                                
002120     IF       M04-RSLT-MM = 02 AND WS-LEAP-SW = 1                         
002130              ADD 1 TO WS-MAX-DAYS.                                       
002140     IF       M04-RSLT-DD  >  WS-MAX-DAYS                                 
002150              MOVE WS-MAX-DAYS TO M04-RSLT-DD.                            
002160     GO       TO MAIN-EXIT.                                               
002170*                                                                         
002180***********************************                                       
002190*  Leap Year Test - Shared        *                                       
002200*  ============================  *                                        
002210*  Tests TD-CCYY, sets WS-Leap-Sw *                                       
002220*  to 1 if TD-CCYY is a leap      *                                       
002230*  year, else zero.  Added        *                                       
002240*  11/07/88 to replace the old    *                                       
002250*  intrinsic Test-Date call.      *                                       
002260***********************************                                       
002270*                                                                         
002280 BB010-CHECK-LEAP-YEAR.                                                   
002290     MOVE     ZERO TO WS-LEAP-SW.                                         
002300     DIVIDE   TD-CCYY BY 4 GIVING WS-DUMMY                                
002310              REMAINDER WS-REM4.                                          
002320     IF       WS-REM4 NOT = ZERO                                          
002330              GO TO BB010-EXIT.                                           
002340     DIVIDE   TD-CCYY BY 100 GIVING WS-DUMMY                              
002350              REMAINDER WS-REM100.                                        
002360     IF       WS-REM100 NOT = ZERO                                        
002370              MOVE 1 TO WS-LEAP-SW                                        
002380              GO TO BB010-EXIT.                                           
002390     DIVIDE   TD-CCYY BY 400 GIVING WS-DUMMY                              
002400              REMAINDER WS-REM400.                                        
002410     IF       WS-REM400 = ZERO                                            
002420              MOVE 1 TO WS-LEAP-SW.                                       
002430 BB010-EXIT.                                                              
002440     EXIT.                                                                
002450*                                                                         
002460 MAIN-EXIT.                                                               
002470     EXIT     PROGRAM.                                                    
002480*                                                                         
