000100*****************************************************                     
000110*                                                   *                     
000120*     Equal-Instalment (Annuity) Monthly Payment   *                      
000130*              Calculation Subprogram              *                      
000140*                                                   *                     
000150*****************************************************                     
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID.    MAPS05.                                                   
000180 AUTHOR.        R A FRANCIS.                                              
000190 INSTALLATION.  APPLEWOOD COMPUTERS.                                      
000200 DATE-WRITTEN.  04/06/1991.                                               
000210 DATE-COMPILED.                                                           
000220 SECURITY.      APPLEWOOD COMPUTERS - ACAS SUITE -                        
000230-              FOR LICENSED USE ONLY.                                     
000240*                                                                         
000250* Remarks.  Common annuity payment routine called from                    
000260*           both LN000 (Loan-Offer Calculator) and LN010                  
000270*           (Credit Scoring / Refusal Engine) so the one                  
000280*           formula is held in one place, same idea as                    
000290*           the MAPS04 date routine being shared by PY                    
000300*           and LN.                                                       
000310*                                                                         
000320*           payment = P * r * (1+r)**n / ((1+r)**n - 1)                   
000330*           r is the monthly rate, held packed to 10                      
000340*           decimal places throughout the working, final                  
000350*           payment rescaled to 2 decimals on the way out.                
000360*                                                                         
000370* Change log.                                                             
000380* ===========                                                             
000390* 04/06/91 raf  - Written for the Loan Calculator project,                
000400-                Credit Committee ref LN/91/014.                          
000410* 18/06/91 raf  - Factor raised by repeated multiplication                
000420-                in CC010 rather than by a power function -               
000430-                this compiler has no such intrinsic and in               
000440-                any event packed arithmetic is wanted here.              
000450* 25/11/91 vbc  - Reviewed for the Scoring Engine re-use,                 
000460-                no change, linkage already general enough.               
000470* 19/01/92 raf  - Term/Rate combined view added for the                   
000480-                LN010 schedule trace print (debug build).                
000490* 24/02/99 vbc  - Y2K readiness pass, no date fields in                   
000500-                this module, entry made for the audit                    
000510-                trail only.                                              
000520*                                                                         
000530 ENVIRONMENT DIVISION.                                                    
000540 COPY "envdiv.cob".                                                       
000550 INPUT-OUTPUT SECTION.                                                    
000560*                                                                         
000570 DATA DIVISION.                                                           
000580 WORKING-STORAGE SECTION.                                                 
000590*                                                                         
000600 01  WS-CALC-AREA.                                                        
000610     03  WS-MONTHLY-RATE        PIC S9(3)V9(10) COMP-3.                   
000620     03  WS-BASE                PIC S9(3)V9(10) COMP-3.                   
000630     03  WS-FACTOR              PIC S9(5)V9(10) COMP-3.                   
000640     03  WS-NUMERATOR           PIC S9(11)V9(10) COMP-3.                  
000650     03  WS-DENOMINATOR         PIC S9(5)V9(10) COMP-3.                   
000660     03  FILLER                 PIC X(04).                                
000670*                                                                         
000680 77  WS-SUB                     PIC 9(3) COMP.                            
000690*                                                                         
000700 LINKAGE SECTION.                                                         
000710*                                                                         
000720***********                                                               
000730* MAPS05  *                                                               
000740***********                                                               
000750*                                                                         
000760 COPY "wsmaps05.cob".                                                     
000770*                                                                         
000780 PROCEDURE DIVISION USING MAPA05-WS.                                      
000790*                                                                         
000800 MAIN-LOGIC.                                                              
000810*                                                                         
000820*    Monthly rate, 10 decimal places, round-half-up -                     
000830*    COMPUTE ROUNDED on a packed field rounds half-up                     
000840*    for the positive values this module always sees.                     
000850*                                                                         
000860     COMPUTE  WS-MONTHLY-RATE ROUNDED =                                   
000870              M05-RATE / 1200.                                            
000880     COMPUTE  WS-BASE = 1 + WS-MONTHLY-RATE.                              
000890     MOVE     1 TO WS-FACTOR.                                             
000900*                                                                         
000910     PERFORM  CC010-RAISE-FACTOR M05-TERM TIMES.                          
000920*                                                                         
000930     COMPUTE  WS-NUMERATOR ROUNDED =                                      
000940              M05-AMOUNT * WS-MONTHLY-RATE * WS-FACTOR.                   
000950     COMPUTE  WS-DENOMINATOR ROUNDED =                                    
000960              WS-FACTOR - 1.                                              
000970     COMPUTE  M05-MONTHLY-PAYMENT ROUNDED =                               
000980              WS-NUMERATOR / WS-DENOMINATOR.                              
000990*                                                                         
001000     GO       TO MAIN-EXIT.                                               
001010*                                                                         
001020***********************************                                       
001030*  Raise (1+r) To The Power n     *                                       
001040*  ============================  *                                        
001050*  One multiply per call, called *                                        
001060*  M05-Term times by Main-Logic. *                                        
001070***********************************                                       
001080*                                                                         
001090 CC010-RAISE-FACTOR.                                                      
001100     COMPUTE  WS-FACTOR ROUNDED = WS-FACTOR * WS-BASE.                    
001110*                                                                         
001120 MAIN-EXIT.                                                               
001130     EXIT     PROGRAM.                                                    
001140*                                                                         
